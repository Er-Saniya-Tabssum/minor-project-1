000100******************************************************************
000200*    COPY       UPDEC01                                          *
000300*    APLICACION TARJETA - FRAUDE TRANSACCIONAL UPI
000400*    ARCHIVO    UPDECOU (SALIDA, SECUENCIAL, SIN LLAVE)
000500*    DESCRIPCION: UNA LINEA DE DECISION POR TRANSACCION LEIDA.
000600*    ES EL REGISTRO DE AUDITORIA DEL MOTOR DE DECISION - PUEDE
000700*    SER RECARGADO POSTERIORMENTE A UN ARCHIVO HISTORICO.
000800*                                                                *
000900*    2026-02-16  EEDR  TCK-55011  ALTA INICIAL DEL LAYOUT
001000*    2026-02-19  EEDR  TCK-55014  SE AGREGA REDEFINES DE SCORE
001100*                                PARA DEPURACION EN SPOOL
001150*    2026-08-09  EEDR  TCK-55032  SE ACLARA QUE EL REGISTRO SUMA
001160*                                104 POSICIONES CON EL FILLER DE
001170*                                COMPATIBILIDAD (VER FD UPDECOU)
001200******************************************************************
001300 01  DEC-REGISTRO-DECISION.
001400*        IDENTIFICADOR DE LA TRANSACCION (GENERADO SI VINO EN
001500*        BLANCO EN LA ENTRADA - VER 320-XXXX)
001600     05  DEC-TXN-ID                  PIC X(12).
001700*        PROBABILIDAD DE FRAUDE, 4 DECIMALES, 0.0000 A 1.0000
001800     05  DEC-FRAUD-SCORE             PIC 9V9(4).
001900     05  DEC-FRAUD-SCORE-R REDEFINES DEC-FRAUD-SCORE.
002000         10  DEC-SCORE-ENTERO        PIC 9.
002100         10  DEC-SCORE-DECIMAL       PIC 9(04).
002200*        LOW / MEDIUM / HIGH
002300     05  DEC-RISK-LEVEL              PIC X(06).
002400*        ALLOW / VERIFY / BLOCK / ERROR
002500     05  DEC-ACTION                  PIC X(06).
002600*        CONFIANZA DE LA DECISION, 3 DECIMALES, 0.000 A 1.000
002700     05  DEC-CONFIDENCE              PIC 9V999.
002800*        SUCCESS / PENDING / BLOCKED / ERROR
002900     05  DEC-STATUS                  PIC X(08).
003000*        RAZON DE LA PRIMERA REGLA DE NEGOCIO QUE MODIFICO LA
003100*        ACCION BASE, O 'BASE ACTION' SI NINGUNA APLICO
003200     05  DEC-REASON                  PIC X(60).
003300*        RELLENO DE COMPATIBILIDAD - SIN USO DE NEGOCIO
003400     05  FILLER                      PIC X(03).
