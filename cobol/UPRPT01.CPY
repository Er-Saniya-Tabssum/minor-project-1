000100******************************************************************
000200*    COPY       UPRPT01                                          *
000300*    APLICACION TARJETA - FRAUDE TRANSACCIONAL UPI
000400*    ARCHIVO    UPSUMRY (SALIDA, LINE SEQUENTIAL, IMPRESION)
000500*    DESCRIPCION: AREAS DE TRABAJO PARA ARMAR CADA LINEA DEL
000600*    RESUMEN DE LOTE ANTES DE 'WRITE ... FROM' AL AREA DE FD.
000700*    NO HAY QUIEBRES DE CONTROL - UN SOLO NIVEL DE TOTALES.
000800*                                                                *
000900*    2026-02-16  EEDR  TCK-55011  ALTA INICIAL DEL LAYOUT
001000******************************************************************
001100 01  RPT-ENCABEZADO.
001200     05  RPT-ENC-TITULO              PIC X(36) VALUE
001300         'UPI FRAUD SCREENING - BATCH SUMMARY'.
001400     05  FILLER                      PIC X(12) VALUE SPACES.
001500     05  RPT-ENC-ETQ-FECHA           PIC X(10) VALUE 'RUN DATE: '.
001600     05  RPT-ENC-FECHA               PIC X(10).
001700     05  FILLER                      PIC X(12) VALUE SPACES.
001800*
001900 01  RPT-GUION.
002000     05  RPT-GUION-TXT               PIC X(66) VALUE ALL '-'.
002100     05  FILLER                      PIC X(14) VALUE SPACES.
002200*
002300 01  RPT-LINEA-TOTAL.
002400     05  RPT-TOT-ETIQUETA            PIC X(30).
002500     05  FILLER                      PIC X(02) VALUE SPACES.
002600     05  FILLER                      PIC X(01) VALUE ':'.
002700     05  FILLER                      PIC X(02) VALUE SPACES.
002800     05  RPT-TOT-VALOR               PIC ZZZ,ZZ9.
002900     05  FILLER                      PIC X(38) VALUE SPACES.
