000100******************************************************************
000200*    COPY       UPTRAN01                                         *
000300*    APLICACION TARJETA - FRAUDE TRANSACCIONAL UPI
000400*    ARCHIVO    UPTRANI (ENTRADA, SECUENCIAL, SIN LLAVE)
000500*    DESCRIPCION: LAYOUT DE LA TRANSACCION UPI TAL COMO LLEGA
000600*    DEL SISTEMA ORIGINADOR.  ORDEN DE LLEGADA, SIN LLAVE DE
000700*    ACCESO.  LONGITUD DE REGISTRO 144 POSICIONES EXACTAS -
000800*    NO SE AGREGA FILLER DE RELLENO PORQUE EL LAYOUT COMPLETO ES
001000*                                                                *
001100*    2026-02-16  EEDR  TCK-55011  ALTA INICIAL DEL LAYOUT
001200******************************************************************
001300 01  TRX-REGISTRO-TRANSACCION.
001400*        IDENTIFICADOR DE LA TRANSACCION (PUEDE VENIR EN BLANCO,
001500*        SE ASIGNA BATCH_NNNN EN ESE CASO - VER 320-XXXX)
001600     05  TRX-TXN-ID                  PIC X(12).
001700*        ALIAS DE CUENTA DEL ORDENANTE Y DEL BENEFICIARIO
001800     05  TRX-SENDER-ID               PIC X(20).
001900     05  TRX-RECEIVER-ID             PIC X(20).
002000*        MONTO DE LA TRANSACCION, MAXIMO 9,999,999.99
002100     05  TRX-AMOUNT                  PIC 9(07)V99.
002200*        HORA DEL DIA DE LA TRANSACCION 00-23
002300     05  TRX-TXN-HOUR                PIC 9(02).
002400*        CANTIDAD DE TRANSACCIONES DEL ORDENANTE EN 24 HORAS
002500     05  TRX-FREQ-24H                PIC 9(03).
002600*        PROMEDIO DE MONTO DEL ORDENANTE EN LA ULTIMA SEMANA
002700     05  TRX-AVG-AMT-WK              PIC 9(07)V99.
002800*        TIPO DE TRANSACCION - SEND O REQUEST
002900     05  TRX-TXN-TYPE                PIC X(08).
003000*        DISPOSITIVO USADO Y DISPOSITIVO HABITUAL DEL ORDENANTE
003100     05  TRX-DEVICE-ID               PIC X(12).
003200     05  TRX-PREF-DEVICE             PIC X(12).
003300*        DISTANCIA EN KM DESDE LA ULTIMA UBICACION CONOCIDA
003400     05  TRX-GEO-DIST                PIC 9(05)V99.
003500*        ANTIGUEDAD EN DIAS DE LA CUENTA DEL BENEFICIARIO
003600     05  TRX-RCVR-AGE-DAYS           PIC 9(04).
003700*        REPORTES DE FRAUDE ACUMULADOS CONTRA EL BENEFICIARIO
003800     05  TRX-RCVR-FRAUD-RPT          PIC 9(03).
003900*        ORDENANTES DISTINTOS QUE HAN PAGADO A ESTE BENEFICIARIO
004000     05  TRX-UNIQ-SENDERS            PIC 9(05).
004100*        SEGUNDOS ENTRE APERTURA DE APP Y CONFIRMACION DE PAGO
004200     05  TRX-OPEN-PAY-SECS           PIC 9(03)V9.
004300*        SEGUNDOS QUE TARDO EN INGRESAR EL OTP
004400     05  TRX-OTP-DELAY-SECS          PIC 9(03)V9.
004500*        1 SI LA HORA ESTA FUERA DEL HORARIO HABITUAL DEL USUARIO
004600     05  TRX-UNUSUAL-HR-FLG          PIC 9.
004700*        VIP O REGULAR (BLANCO EQUIVALE A REGULAR)
004800     05  TRX-USER-TYPE               PIC X(08).
004900*        DIA DE LA SEMANA, 0=LUNES ... 6=DOMINGO
005000     05  TRX-DOW                     PIC 9.
