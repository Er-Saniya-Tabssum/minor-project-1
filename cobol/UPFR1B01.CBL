000100******************************************************************        
000110* FECHA       : 12/03/1989                                       *        
000120* PROGRAMADOR : RUBEN CASTILLO MORALES (RCM)                     *        
000130* APLICACION  : TARJETA - PREVENCION DE FRAUDE UPI               *        
000140* PROGRAMA    : UPFR1B01                                         *        
000150* TIPO        : BATCH                                            *        
000160* DESCRIPCION : LEE EL ARCHIVO DE TRANSACCIONES UPI RECIBIDO DEL *        
000170*             : CONMUTADOR, LE APLICA LAS REGLAS DE DETECCION DE *        
000180*             : FRAUDE (INDICADORES, PUNTAJE, UMBRALES Y REGLAS D*        
000190*             : NEGOCIO) Y GENERA UN REGISTRO DE DECISION POR CAD*        
000200*             : TRANSACCION LEIDA, MAS UN RESUMEN DE LOTE.       *        
000210* ARCHIVOS    : UPTRANI=E, UPDECOU=S, UPSUMRY=S                  *        
000220* ACCION (ES) : E=EVALUAR                                        *        
000230* PROGRAMA(S) : NINGUNO                                          *        
000240* CANAL       : BATCH NOCTURNO                                   *        
000250* INSTALADO   : 04/06/1989                                       *        
000260* BPM/RATIONAL: 341175                                           *        
000270* NOMBRE      : EVALUACION DE FRAUDE TRANSACCIONAL UPI           *        
000280* DESCRIPCION : PROYECTO PREVENCION DE FRAUDE - FASE 1           *        
000290******************************************************************        
000300*                                                                *        
000310******************************************************************        
000320*             B I T A C O R A   D E   C A M B I O S              *        
000330******************************************************************        
000340* 12/03/1989  RCM              ALTA INICIAL DEL PROGRAMA. LEE    *        
000350*                              UPTRANI, CALCULA INDICADORES DE   *        
000360*                              RIESGO Y ESCRIBE UPDECOU.         *        
000370* 30/05/1989  RCM  SOL-0041    SE AGREGA EL CALCULO DEL PUNTAJE  *        
000380*                              DE FRAUDE (SCORE PONDERADO).      *        
000390* 14/09/1990  RCM  SOL-0088    SE AGREGAN LAS 5 REGLAS DE NEGOCIO*        
000400*                              QUE PUEDEN ESCALAR LA ACCION BASE.*        
000410* 22/02/1991  JELM  SOL-0113   SE AGREGA EL CALCULO DE CONFIANZA *        
000420*                              DE LA DECISION (SECCION 380).     *        
000430* 08/11/1991  JELM  SOL-0140   SE PERMITE ACTUALIZAR LOS UMBRALES*        
000440*                              DE ALLOW/BLOCK POR TARJETA SYSIN. *        
000450* 19/04/1993  RCM  SOL-0201    SE AGREGA EL RESUMEN DE LOTE      *        
000460*                              (ARCHIVO UPSUMRY) AL FINAL DEL JOB*        
000470* 03/08/1994  DAAS  SOL-0233   SE CORRIGE REGLA DE INDICADORES   *        
000480*                              MULTIPLES: NO SE VUELVE A ESCALAR *        
000490*                              UNA ACCION QUE ESTA MISMA REGLA   *        
000500*                              ACABA DE SUBIR DE ALLOW A VERIFY. *        
000510* 17/01/1995  DAAS  SOL-0255   SE AGREGA LA PROTECCION VIP Y LA  *        
000520*                              REGLA DE MICROTRANSACCION NOCTURNA*        
000530* 11/06/1996  RCM  SOL-0299    SE CAMBIA LA REFERENCIA DE SOPORTE*        
000540*                              DE BLOQUEO PARA USAR FECHA/HORA DE*        
000550*                              CORRIDA EN LUGAR DE CONSECUTIVO.  *        
000560* 26/09/1998  PEDR  SOL-0362   REVISION Y2K: SE AGREGA VENTANA DE*        
000570*                              SIGLO (WKS-SIGLO) PARA EL ANIO DE *        
000580*                              CORRIDA TOMADO DE ACCEPT FROM DATE*        
000590* 14/01/1999  PEDR  SOL-0370   PRUEBAS DE PASO DE SIGLO EN AMBIEN*        
000600*                              DE CERTIFICACION - SIN HALLAZGOS. *        
000610* 30/03/2001  EEDR  SOL-0418   SE AGREGA EL REDEFINES DEL SCORE  *        
000620*                              PARA FACILITAR DEPURACION EN SPOOL*        
000630* 09/07/2004  EEDR  SOL-0455   SE ESTANDARIZA EL FORMATO DE LOS  *        
000640*                              MENSAJES DE ERROR DE APERTURA.    *        
000650* 16/02/2026  EEDR  TCK-55011  REVISION GENERAL DEL PROGRAMA PARA*        
000660*                              EL NUEVO ESQUEMA DE MOTOR DE FRAUD*        
000670*                              (VER TCK-55011 EN LA BITACORA DE  *        
000680*                              LOS COPY UPTRAN01/UPDEC01/UPRPT01)*        
000690* 09/08/2026  EEDR  TCK-55032  SE CORRIGE EL INDICADOR DE        *        
000700*                              FRECUENCIA (350) QUE COPIABA EL   *        
000710*                              UMBRAL DE LA REGLA 3 (>10) EN VEZ *        
000720*                              DE USAR >5 COMO EN EL MANUAL DE   *        
000730*                              NEGOCIO; TAMBIEN SE CORRIGE EL    *        
000740*                              RECORD CONTAINS DE UPDECOU A 104  *        
000750*                              POSICIONES PARA CUADRAR CON EL    *        
000760*                              FILLER DE COMPATIBILIDAD DEL COPY.*        
000770* 09/08/2026  EEDR  TCK-55040  SE AMPLIA LA DOCUMENTACION        *        
000780*                              DE ESTE PROGRAMA A PETICION       *        
000790*                              DE CONTROL DE CALIDAD, PARA       *        
000800*                              DEJAR CONSTANCIA DE LAS           *        
000810*                              REGLAS DE NEGOCIO EN CADA         *        
000820*                              SECCION Y GRUPO DE DATOS.         *        
000830*                              TAMBIEN SE RECLASIFICAN           *        
000840*                              PROGRAMA Y WKS-SIGLO COMO         *        
000850*                              AREAS DE NIVEL 77, YA QUE         *        
000860*                              NO PERTENECEN A NINGUN            *        
000870*                              GRUPO Y EL ESTANDAR DEL           *        
000880*                              DEPARTAMENTO PIDE USAR 77         *        
000890*                              PARA ESTE CASO.                   *        
000900* 09/08/2026  EEDR  TCK-55051  SE CIERRA LA CAJA DEL ENCABEZADO Y*        
000910*                              LA BITACORA: FALTABA EL * DE CIERR*        
000920*                              A LA DERECHA EN CADA RENGLON. SE  *        
000930*                              QUITA TAMBIEN LA MARCA DE COLUMNAS*        
000940*                              73-80 (EEDRTCK5/6, JELMSOL0, ETC.)*        
000950*                              QUE NINGUN OTRO PROGRAMA DEL      *        
000960*                              DEPARTAMENTO USA.                 *        
000970******************************************************************        
000980*                                                                         
000990 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID. UPFR1B01.                                                    
001010 AUTHOR. RUBEN CASTILLO MORALES.                                          
001020 INSTALLATION. BANCO INDUSTRIAL - GERENCIA DE SISTEMAS.                   
001030 DATE-WRITTEN. 12/03/1989.                                                
001040 DATE-COMPILED.                                                           
001050 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE FRAUDE.         
001060*                                                                         
001070 ENVIRONMENT DIVISION.                                                    
001080* SOLO SE DECLARAN LOS TRES ARCHIVOS SECUENCIALES DEL                     
001090* LOTE; ESTE PROGRAMA NO ACCEDE NINGUNA BASE DE DATOS NI                  
001100* ARCHIVO INDEXADO.                                                       
001110 CONFIGURATION SECTION.                                                   
001120 SPECIAL-NAMES.                                                           
001130* SE DECLARA C01 COMO TOP-OF-FORM PARA EL SALTO DE PAGINA                 
001140* DEL RESUMEN Y EL SWITCH UPSI-0 PARA UN FUTURO PARAMETRO                 
001150* DE CORRIDA (POR AHORA NO SE USA, SE DEJA DECLARADO POR                  
001160* CONVENCION DEL DEPARTAMENTO EN TODO PROGRAMA BATCH).                    
001170     C01 IS TOP-OF-FORM                                                   
001180     UPSI-0 IS UPSI-PARM-PRESENTE.                                        
001190 INPUT-OUTPUT SECTION.                                                    
001200 FILE-CONTROL.                                                            
001210     SELECT UPTRANI ASSIGN TO UPTRANI                                     
001220* NOMBRE LOGICO ASIGNADO POR EL JCL DE PRODUCCION; NO SE                  
001230* USA RUTA FISICA EN EL SELECT, SIGUIENDO LA NORMA DEL                    
001240* DEPARTAMENTO DE OPERACIONES.                                            
001250            ORGANIZATION IS SEQUENTIAL                                    
001260            ACCESS       IS SEQUENTIAL                                    
001270            FILE STATUS  IS FS-UPTRANI                                    
001280                            FSE-UPTRANI.                                  
001290*                                                                         
001300     SELECT UPDECOU ASSIGN TO UPDECOU                                     
001310* SALIDA SECUENCIAL SIN LLAVE; SE REGRABA POR COMPLETO EN                 
001320* CADA CORRIDA, NO ES UN ARCHIVO ACUMULATIVO.                             
001330            ORGANIZATION IS SEQUENTIAL                                    
001340            ACCESS       IS SEQUENTIAL                                    
001350            FILE STATUS  IS FS-UPDECOU                                    
001360                            FSE-UPDECOU.                                  
001370*                                                                         
001380     SELECT UPSUMRY ASSIGN TO UPSUMRY                                     
001390* ARCHIVO DE IMPRESION DEL RESUMEN DE LOTE; SE ABRE COMO                  
001400* SALIDA NUEVA EN CADA CORRIDA.                                           
001410            ORGANIZATION IS SEQUENTIAL                                    
001420            ACCESS       IS SEQUENTIAL                                    
001430            FILE STATUS  IS FS-UPSUMRY                                    
001440                            FSE-UPSUMRY.                                  
001450*                                                                         
001460 DATA DIVISION.                                                           
001470 FILE SECTION.                                                            
001480******************************************************************        
001490*              DEFINICION DE ESTRUCTURA DE ARCHIVOS              *        
001500******************************************************************        
001510*   TRANSACCIONES UPI RECIBIDAS DEL CONMUTADOR (ENTRADA)                  
001520 FD  UPTRANI                                                              
001530* LAYOUT COMPLETO EN EL COPY UPTRAN01 (144 POSICIONES).                   
001540* ESTE ARCHIVO LO GENERA EL CONMUTADOR UPI, NO ESTE                       
001550* PROGRAMA, ASI QUE SU LAYOUT NO SE MODIFICA AQUI.                        
001560     LABEL RECORDS ARE STANDARD                                           
001570     RECORD CONTAINS 144 CHARACTERS.                                      
001580     COPY UPTRAN01.                                                       
001590*   DECISION DEL MOTOR DE FRAUDE, UNA POR TRANSACCION (SALIDA)            
001600* 09/08/2026  EEDR  TCK-55032  SE AJUSTA A 104 CARACTERES                 
001610 FD  UPDECOU                                                              
001620* LAYOUT COMPLETO EN EL COPY UPDEC01 (104 POSICIONES,                     
001630* VER TCK-55032). ESTE ES EL ARCHIVO DE AUDITORIA DEL                     
001640* MOTOR DE DECISION.                                                      
001650     LABEL RECORDS ARE STANDARD                                           
001660     RECORD CONTAINS 104 CHARACTERS.                                      
001670     COPY UPDEC01.                                                        
001680*   RESUMEN DE LOTE IMPRESO AL FINAL DE LA CORRIDA (SALIDA)               
001690 FD  UPSUMRY                                                              
001700* REGISTRO UNICO DE 80 POSICIONES; LAS DISTINTAS LINEAS                   
001710* DEL RESUMEN SE ARMAN EN WORKING-STORAGE (COPY UPRPT01) Y                
001720* SE ESCRIBEN CON WRITE ... FROM, SIGUIENDO EL MISMO                      
001730* PATRON DE REPORTE QUE USA EL RESTO DEL DEPARTAMENTO.                    
001740     LABEL RECORDS ARE OMITTED                                            
001750     RECORD CONTAINS 80 CHARACTERS.                                       
001760 01  RPT-LINEA-IMPRESION           PIC X(80).                             
001770*                                                                         
001780 WORKING-STORAGE SECTION.                                                 
001790*                                                                         
001800* ******************************************************                  
001810*    AREAS DE 77 - CONSTANTES/BANDERAS DE UN SOLO USO                     
001820*    NO FORMAN PARTE DE NINGUN GRUPO, POR CONVENCION                      
001830*    DEL DEPARTAMENTO PARA ESTE TIPO DE DATO (VER                         
001840*    TCK-55040)                                                           
001850* ******************************************************                  
001860 77  PROGRAMA                  PIC X(08) VALUE 'UPFR1B01'.                
001870 77  WKS-SIGLO                 PIC 9(02) COMP VALUE 20.                   
001880*                                                                         
001890******************************************************************        
001900*         RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS          *        
001910******************************************************************        
001920 01  WKS-FS-STATUS.                                                       
001930* NOTA DEL DEPARTAMENTO: ESTE GRUPO GUARDA EL FILE STATUS                 
001940* BASICO (2 POSICIONES) Y EL EXTENDIDO (FSE-) DE CADA UNO                 
001950* DE LOS TRES ARCHIVOS DEL JOB. SE REVISA DESPUES DE CADA                 
001960* OPEN/READ/WRITE/CLOSE, SIGUIENDO LA MISMA DISCIPLINA QUE                
001970* SE USA EN TODOS LOS BATCH DE TARJETA DE ESTE DEPARTAMENTO.              
001980* ARCHIVO, ACCION Y LLAVE SE LLENAN ANTES DE CADA DISPLAY DE              
001990* ERROR PARA QUE OPERACIONES PUEDA IDENTIFICAR RAPIDO CUAL                
002000* ARCHIVO Y CUAL OPERACION FALLARON SIN TENER QUE LEER TODO               
002010* EL SPOOL.                                                               
002020     05  FS-UPTRANI                PIC 9(02) VALUE ZEROES.                
002030* 00 = OK, 10 = FIN DE ARCHIVO, CUALQUIER OTRO VALOR ES                   
002040* CONDICION DE ERROR QUE DETIENE EL JOB.                                  
002050     05  FSE-UPTRANI.                                                     
002060         10  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.              
002070         10  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.              
002080         10  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.              
002090     05  FS-UPDECOU                PIC 9(02) VALUE ZEROES.                
002100* 00 = OK; ESTE ARCHIVO NUNCA DEBE DAR FIN DE ARCHIVO                     
002110* PORQUE SOLO SE ESCRIBE, NUNCA SE LEE EN ESTE PROGRAMA.                  
002120     05  FSE-UPDECOU.                                                     
002130         10  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.              
002140         10  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.              
002150         10  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.              
002160     05  FS-UPSUMRY                PIC 9(02) VALUE ZEROES.                
002170* 00 = OK; SE ESCRIBE UNA SOLA VEZ AL FINAL DEL LOTE.                     
002180     05  FSE-UPSUMRY.                                                     
002190         10  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.              
002200         10  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.              
002210         10  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.              
002220     05  ARCHIVO                   PIC X(08) VALUE SPACES.                
002230* SE LLENA CON EL NOMBRE DEL ARCHIVO ANTES DE CADA DISPLAY                
002240* DE ERROR (UPTRANI, UPDECOU O UPSUMRY).                                  
002250     05  ACCION                    PIC X(10) VALUE SPACES.                
002260* OPEN, READ, WRITE O CLOSE, SEGUN LA OPERACION QUE FALLO.                
002270     05  LLAVE                     PIC X(32) VALUE SPACES.                
002280* RESERVADA PARA UN FUTURO ARCHIVO INDEXADO; ESTE PROGRAMA                
002290* SOLO MANEJA ARCHIVOS SECUENCIALES, ASI QUE SIEMPRE QUEDA                
002300* EN SPACES.                                                              
002310     05  FILLER                    PIC X(06) VALUE SPACES.                
002320*                                                                         
002330******************************************************************        
002340*           INDICADORES DE FIN DE ARCHIVO Y VALIDACION           *        
002350******************************************************************        
002360 01  WKS-FLAGS.                                                           
002370* ESTOS INDICADORES CONTROLAN EL FLUJO DEL LOTE. NO SON                   
002380* INDICADORES DE RIESGO DE FRAUDE (ESOS VIVEN EN EL GRUPO                 
002390* RSK-INDICADORES-RIESGO MAS ADELANTE). WKS-RAZON-CAPTURADA               
002400* EXISTE UNICAMENTE PARA QUE APLICA-REGLAS-NEGOCIO DEJE EN                
002410* DEC-REASON EL TEXTO DE LA PRIMERA REGLA QUE MODIFICO LA                 
002420* ACCION BASE, Y NO EL DE LA ULTIMA (VER SOL-0088).                       
002430     05  WKS-FIN-TRANSACCIONES     PIC 9 VALUE 0.                         
002440         88  FIN-TRANSACCIONES               VALUE 1.                     
002450     05  WKS-VALIDACION-OK         PIC 9 VALUE 1.                         
002460         88  TRANSACCION-VALIDA              VALUE 1.                     
002470         88  TRANSACCION-INVALIDA            VALUE 0.                     
002480     05  WKS-RAZON-CAPTURADA       PIC 9 VALUE 0.                         
002490         88  RAZON-YA-CAPTURADA              VALUE 1.                     
002500     05  FILLER                    PIC X(05) VALUE SPACES.                
002510*                                                                         
002520******************************************************************        
002530*         CONTADORES DEL LOTE (VER 396-ACTUALIZA-STATS)          *        
002540******************************************************************        
002550 01  WKS-CONTADORES.                                                      
002560* CONTADORES QUE ALIMENTAN EL RESUMEN DE LOTE (VER LA                     
002570* SECCION ESCRIBE-RESUMEN AL FINAL DEL PROGRAMA). SE                      
002580* DECLARAN COMO COMP PORQUE SE INCREMENTAN TRANSACCION POR                
002590* TRANSACCION Y ESTE DEPARTAMENTO PREFIERE BINARIO PARA                   
002600* ACUMULADORES DE ALTA FRECUENCIA DE ACTUALIZACION.                       
002610* WKS-SEQ-EDITADA SE USA SOLO PARA ARMAR EL TXN-ID                        
002620* SINTETICO BATCH_NNNN CUANDO LA TRANSACCION LLEGA SIN                    
002630* IDENTIFICADOR (VER ASIGNA-ID-TRANSACCION).                              
002640     05  WKS-REC-SEQ               PIC 9(06) COMP VALUE ZERO.             
002650     05  WKS-TOTAL-REQUESTS        PIC 9(06) COMP VALUE ZERO.             
002660     05  WKS-SUCCESSFUL            PIC 9(06) COMP VALUE ZERO.             
002670     05  WKS-FAILED                PIC 9(06) COMP VALUE ZERO.             
002680     05  WKS-ALLOW-COUNT           PIC 9(06) COMP VALUE ZERO.             
002690     05  WKS-VERIFY-COUNT          PIC 9(06) COMP VALUE ZERO.             
002700     05  WKS-BLOCK-COUNT           PIC 9(06) COMP VALUE ZERO.             
002710     05  WKS-INDICADORES-RIESGO    PIC 9(01) COMP VALUE ZERO.             
002720     05  WKS-SEQ-EDITADA           PIC 9(04) VALUE ZERO.                  
002730     05  FILLER                    PIC X(04) VALUE SPACES.                
002740*                                                                         
002750******************************************************************        
002760*  INDICADORES DE RIESGO DERIVADOS DE LA TRANSACCION (350-XXXX)  *        
002770******************************************************************        
002780 01  RSK-INDICADORES-RIESGO.                                              
002790* ONCE BANDERAS, UNA POR CADA CONDICION DE RIESGO QUE                     
002800* DERIVA-INDICADORES-RIESGO CALCULA A PARTIR DE LOS DATOS                 
002810* DE LA TRANSACCION. CADA BANDERA VALE 0 O 1 Y SE USA COMO                
002820* FACTOR EN LA FORMULA PONDERADA DE CALCULA-SCORE-FRAUDE.                 
002830* EL ORDEN AQUI NO IMPORTA PARA EL CALCULO, PERO SE                       
002840* MANTIENE EL MISMO ORDEN EN QUE EL MANUAL DE NEGOCIO LOS                 
002850* DESCRIBE PARA QUE SEA MAS FACIL COMPARAR CODIGO CONTRA                  
002860* MANUAL DURANTE UNA AUDITORIA.                                           
002870     05  RSK-HIGH-AMOUNT-FLAG      PIC 9 VALUE 0.                         
002880     05  RSK-MICRO-AMOUNT-FLAG     PIC 9 VALUE 0.                         
002890     05  RSK-NEW-RECEIVER-FLAG     PIC 9 VALUE 0.                         
002900     05  RSK-HIGH-RISK-RCVR-FLAG   PIC 9 VALUE 0.                         
002910     05  RSK-LOCATION-RISK-FLAG    PIC 9 VALUE 0.                         
002920     05  RSK-QUICK-TXN-FLAG        PIC 9 VALUE 0.                         
002930     05  RSK-SLOW-OTP-FLAG         PIC 9 VALUE 0.                         
002940     05  RSK-HIGH-FREQUENCY-FLAG   PIC 9 VALUE 0.                         
002950     05  RSK-NIGHT-TXN-FLAG        PIC 9 VALUE 0.                         
002960     05  RSK-WEEKEND-FLAG          PIC 9 VALUE 0.                         
002970     05  RSK-NEW-DEVICE-FLAG       PIC 9 VALUE 0.                         
002980     05  FILLER                    PIC X(09) VALUE SPACES.                
002990*                                                                         
003000******************************************************************        
003010*    UMBRALES DE DECISION - VALORES POR DEFECTO, VER 200-XXXX    *        
003020******************************************************************        
003030 01  WKS-UMBRALES.                                                        
003040* UMBRALES POR DEFECTO DE LA CLASIFICACION ALLOW/VERIFY/                  
003050* BLOCK. SE PUEDEN SOBREESCRIBIR CON LA TARJETA SYSIN (VER                
003060* VALIDA-ACTUALIZA-UMBRALES Y SOL-0140) PERO SI LA TARJETA                
003070* VIENE EN BLANCO O INVALIDA SE QUEDAN LOS VALORES DE ESTE                
003080* GRUPO.                                                                  
003090     05  WKS-ALLOW-THRESH          PIC 9V9999 VALUE 0.4000.               
003100     05  WKS-BLOCK-THRESH          PIC 9V9999 VALUE 0.7000.               
003110     05  FILLER                    PIC X(10) VALUE SPACES.                
003120*                                                                         
003130*   TARJETA DE PARAMETROS OPCIONAL PARA CAMBIO DE UMBRALES                
003140*   (SI VIENE EN BLANCO SE CONSERVAN LOS VALORES POR DEFECTO)             
003150 01  WKS-TARJETA-PARM.                                                    
003160* TARJETA DE CONTROL OPCIONAL. SI EL OPERADOR NO INCLUYE                  
003170* TARJETA EN EL SYSIN, EL ACCEPT DEJA EL AREA EN BLANCO Y                 
003180* EL PROGRAMA SIGUE CON LOS UMBRALES POR DEFECTO. EL                      
003190* REDEFINES WKS-TARJETA-PARM-R SE USA UNICAMENTE PARA                     
003200* COMPARAR LA IMAGEN COMPLETA CONTRA SPACES.                              
003210     05  PARM-ALLOW-THRESH         PIC 9V9999.                            
003220     05  PARM-BLOCK-THRESH         PIC 9V9999.                            
003230     05  FILLER                    PIC X(70).                             
003240 01  WKS-TARJETA-PARM-R REDEFINES WKS-TARJETA-PARM.                       
003250     05  WKS-PARM-IMAGEN           PIC X(80).                             
003260*                                                                         
003270******************************************************************        
003280*  FECHA/HORA DE CORRIDA - VENTANA DE SIGLO (VER SOL-0362, Y2K)  *        
003290******************************************************************        
003300 01  WKS-FECHAS-HORAS.                                                    
003310* FECHA Y HORA DE CORRIDA, MAS EL AREA DE VENTANA DE SIGLO                
003320* DE LA REVISION Y2K (SOL-0362). WKS-STAMP-CORRIDA SE USA                 
003330* COMO REFERENCIA DE SOPORTE CUANDO UNA TRANSACCION SE                    
003340* BLOQUEA (VER CONSTRUYE-RESPUESTA Y SOL-0299), EN LUGAR                  
003350* DE UN CONSECUTIVO QUE SE PERDIA ENTRE CORRIDAS.                         
003360     05  WKS-FECHA-SISTEMA         PIC 9(06) VALUE ZEROES.                
003370     05  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.                 
003380         10  WKS-AA-CORTA          PIC 9(02).                             
003390         10  WKS-MM-SISTEMA        PIC 9(02).                             
003400         10  WKS-DD-SISTEMA        PIC 9(02).                             
003410     05  WKS-ANIO-COMPLETO         PIC 9(04) COMP VALUE ZERO.             
003420     05  WKS-ANIO-EDITADO          PIC 9(04) VALUE ZEROES.                
003430     05  WKS-HORA-SISTEMA          PIC 9(08) VALUE ZEROES.                
003440     05  WKS-FECHA-EDITADA         PIC X(10) VALUE SPACES.                
003450     05  WKS-STAMP-CORRIDA         PIC X(14) VALUE SPACES.                
003460     05  FILLER                    PIC X(04) VALUE SPACES.                
003470*                                                                         
003480******************************************************************        
003490*  AREAS DE CALCULO DEL MOTOR DE DECISION (VER 350/360/370/380)  *        
003500******************************************************************        
003510 01  WKS-CALCULOS.                                                        
003520* AREAS DE TRABAJO PARA EL MOTOR DE DECISION. EL                          
003530* REDEFINES DE WKS-SCORE-CALC SE USA SOLO PARA DEPURACION                 
003540* EN SPOOL (SOL-0418), NO SE REFERENCIA EN NINGUN CALCULO.                
003550* WKS-ACCION-ANTES GUARDA LA ACCION QUE TENIA LA                          
003560* TRANSACCION ANTES DE ENTRAR A REGLA-INDICADORES-MULTIPLES               
003570* PARA EVITAR EL DOBLE ESCALAMIENTO CORREGIDO EN SOL-0233.                
003580     05  WKS-SCORE-CALC            PIC 9V9999 VALUE ZERO.                 
003590     05  WKS-SCORE-CALC-R REDEFINES WKS-SCORE-CALC.                       
003600         10  WKS-SCORE-ENTERO      PIC 9.                                 
003610         10  WKS-SCORE-DECIMAL     PIC 9(04).                             
003620     05  WKS-ACCION                PIC X(06) VALUE SPACES.                
003630     05  WKS-ACCION-ANTES          PIC X(06) VALUE SPACES.                
003640     05  WKS-DIF-ALLOW             PIC S9V9999 VALUE ZERO.                
003650     05  WKS-DIF-BLOCK             PIC S9V9999 VALUE ZERO.                
003660     05  WKS-DIF-MENOR             PIC S9V9999 VALUE ZERO.                
003670     05  WKS-CONF-CALC             PIC S9V9999 VALUE ZERO.                
003680     05  FILLER                    PIC X(06) VALUE SPACES.                
003690*                                                                         
003700*   MENSAJE Y REFERENCIA DE SOPORTE PARA LA RESPUESTA (370-XXXX)          
003710 01  WKS-RESPUESTA.                                                       
003720* MENSAJE DE RESPUESTA Y REFERENCIA DE SOPORTE QUE                        
003730* CONSTRUYE-RESPUESTA ARMA SEGUN LA ACCION FINAL. ESTOS                   
003740* CAMPOS NO SE ESCRIBEN A UPDECOU (ESE REGISTRO SOLO TIENE                
003750* DEC-REASON); SE USAN PARA LOS DISPLAY DE BITACORA CUANDO                
003760* LA TRANSACCION SE BLOQUEA.                                              
003770     05  WKS-MENSAJE-RESPUESTA     PIC X(40) VALUE SPACES.                
003780     05  WKS-REF-SOPORTE           PIC X(18) VALUE SPACES.                
003790     05  FILLER                    PIC X(06) VALUE SPACES.                
003800*                                                                         
003810*   AREAS DE ARMADO DEL RESUMEN DE LOTE (COPY, VER ESCRIBE-RESUME         
003820     COPY UPRPT01.                                                        
003830*                                                                         
003840 PROCEDURE DIVISION.                                                      
003850******************************************************************        
003860*               S E C C I O N    P R I N C I P A L               *        
003870******************************************************************        
003880 000-MAIN SECTION.                                                        
003890     PERFORM APERTURA-ARCHIVOS                                            
003900* PRIMER PASO DEL LOTE: DEJA ABIERTOS LOS TRES ARCHIVOS Y                 
003910* LISTA LA FECHA DE CORRIDA Y LOS UMBRALES.                               
003920     PERFORM LEE-TRANSACCION                                              
003930* LECTURA DE PRIMING (PRIMERA LECTURA ANTES DEL PERFORM                   
003940* UNTIL).                                                                 
003950     PERFORM PROCESA-UNA-TRANSACCION UNTIL FIN-TRANSACCIONES              
003960* CICLO PRINCIPAL DEL LOTE; TERMINA CUANDO LEE-TRANSACCION                
003970* PRENDE FIN-TRANSACCIONES POR AT END.                                    
003980     PERFORM ESCRIBE-RESUMEN                                              
003990* SE ESCRIBE UNA SOLA VEZ, DESPUES DE PROCESAR TODAS LAS                  
004000* TRANSACCIONES DEL LOTE.                                                 
004010     PERFORM CIERRA-ARCHIVOS                                              
004020* ULTIMO PASO DEL LOTE ANTES DEL STOP RUN NORMAL.                         
004030     STOP RUN.                                                            
004040 000-MAIN-E. EXIT.                                                        
004050* SECUENCIA COMPLETA DEL LOTE: ABRE ARCHIVOS Y OBTIENE                    
004060* FECHA DE CORRIDA, LEE LA PRIMERA TRANSACCION (LECTURA DE                
004070* PRIMING), PROCESA HASTA FIN DE ARCHIVO, ESCRIBE EL                      
004080* RESUMEN Y CIERRA. EL DEPARTAMENTO NO USA UN COPYBOOK DE                 
004090* CONTROL DE LOTE SEPARADO PARA JOBS DE ESTE TAMANO; TODO                 
004100* VIVE EN LAS SECCIONES DE ESTE MISMO PROGRAMA.                           
004110*                                                                         
004120******************************************************************        
004130*  APERTURA DE ARCHIVOS, FECHA DE CORRIDA Y TARJETA DE UMBRALES  *        
004140******************************************************************        
004150 APERTURA-ARCHIVOS SECTION.                                               
004160* SE ABRE PRIMERO EL ARCHIVO DE ENTRADA, LUEGO LOS DOS DE                 
004170* SALIDA. SI CUALQUIERA FALLA SE CIERRAN LOS QUE YA ESTABAN               
004180* ABIERTOS ANTES DE HACER STOP RUN, PARA NO DEJAR DCB                     
004190* ABIERTOS SI EL JOB SE REINTENTA EN LA MISMA SESION.                     
004200* RETURN-CODE 91 ES EL CODIGO ESTANDAR DE ESTE DEPARTAMENTO               
004210* PARA FALLA DE APERTURA (VER SOL-0455).                                  
004220     OPEN INPUT  UPTRANI                                                  
004230     IF FS-UPTRANI NOT EQUAL 0                                            
004240        MOVE 'OPEN'      TO ACCION                                        
004250        MOVE SPACES      TO LLAVE                                         
004260        MOVE 'UPTRANI'   TO ARCHIVO                                       
004270        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO UPTRANI <<<'         
004280                UPON CONSOLE                                              
004290        DISPLAY '      >>> VERIFICAR DETALLES EN SPOOL <<<'               
004300                UPON CONSOLE                                              
004310        DISPLAY 'UPFR1B01 - FS-UPTRANI = ' FS-UPTRANI                     
004320        MOVE  91         TO RETURN-CODE                                   
004330* CODIGO ESTANDAR DEL DEPARTAMENTO PARA FALLA DE APERTURA                 
004340* DE ARCHIVO (VER SOL-0455).                                              
004350        STOP RUN                                                          
004360     END-IF                                                               
004370     OPEN OUTPUT UPDECOU                                                  
004380     IF FS-UPDECOU NOT EQUAL 0                                            
004390        MOVE 'OPEN'      TO ACCION                                        
004400        MOVE SPACES      TO LLAVE                                         
004410        MOVE 'UPDECOU'   TO ARCHIVO                                       
004420        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO UPDECOU <<<'         
004430                UPON CONSOLE                                              
004440        DISPLAY '      >>> VERIFICAR DETALLES EN SPOOL <<<'               
004450                UPON CONSOLE                                              
004460        DISPLAY 'UPFR1B01 - FS-UPDECOU = ' FS-UPDECOU                     
004470        CLOSE UPTRANI                                                     
004480* CIERRE NORMAL DE FIN DE LOTE. LOS CIERRES DE EMERGENCIA                 
004490* (CUANDO FALLA UNA APERTURA O UNA ESCRITURA) SE HACEN                    
004500* APARTE, SOLO DE LOS ARCHIVOS QUE YA ESTABAN ABIERTOS.                   
004510        MOVE  91         TO RETURN-CODE                                   
004520* CODIGO ESTANDAR DEL DEPARTAMENTO PARA FALLA DE APERTURA                 
004530* DE ARCHIVO (VER SOL-0455).                                              
004540        STOP RUN                                                          
004550     END-IF                                                               
004560     OPEN OUTPUT UPSUMRY                                                  
004570     IF FS-UPSUMRY NOT EQUAL 0                                            
004580        MOVE 'OPEN'      TO ACCION                                        
004590        MOVE SPACES      TO LLAVE                                         
004600        MOVE 'UPSUMRY'   TO ARCHIVO                                       
004610        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO UPSUMRY <<<'         
004620                UPON CONSOLE                                              
004630        DISPLAY '      >>> VERIFICAR DETALLES EN SPOOL <<<'               
004640                UPON CONSOLE                                              
004650        DISPLAY 'UPFR1B01 - FS-UPSUMRY = ' FS-UPSUMRY                     
004660        CLOSE UPTRANI UPDECOU                                             
004670        MOVE  91         TO RETURN-CODE                                   
004680* CODIGO ESTANDAR DEL DEPARTAMENTO PARA FALLA DE APERTURA                 
004690* DE ARCHIVO (VER SOL-0455).                                              
004700        STOP RUN                                                          
004710     END-IF                                                               
004720     PERFORM OBTIENE-FECHA-CORRIDA                                        
004730     ACCEPT WKS-TARJETA-PARM FROM SYSIN                                   
004740* TARJETA OPCIONAL DE 80 POSICIONES; SI EL SYSIN VIENE                    
004750* VACIO EL ACCEPT DEJA EL AREA EN SPACES Y NO HAY ERROR.                  
004760     PERFORM VALIDA-ACTUALIZA-UMBRALES.                                   
004770 APERTURA-ARCHIVOS-E. EXIT.                                               
004780* AL SALIR DE ESTA SECCION YA SE TIENE FECHA DE CORRIDA                   
004790* (OBTIENE-FECHA-CORRIDA) Y LOS UMBRALES DEFINITIVOS                      
004800* (VALIDA-ACTUALIZA-UMBRALES), LISTOS PARA PROCESAR LA                    
004810* PRIMERA TRANSACCION.                                                    
004820*                                                                         
004830*   OBTIENE LA FECHA/HORA DE CORRIDA Y APLICA LA VENTANA DE SIGLO         
004840* 26/09/1998  PEDR  SOL-0362  ALTA DE ESTA SECCION PARA EL Y2K            
004850 OBTIENE-FECHA-CORRIDA SECTION.                                           
004860* SE USA ACCEPT FROM DATE/TIME EN LUGAR DE UNA FUNCION                    
004870* INTRINSECA PORQUE EL COMPILADOR DE ESTE SHOP EN 1998 NO                 
004880* TENIA SOPORTE CONFIABLE DE FUNCTION CURRENT-DATE Y EL                   
004890* DEPARTAMENTO NUNCA CAMBIO EL PATRON DESPUES.                            
004900     ACCEPT WKS-FECHA-SISTEMA FROM DATE                                   
004910     ACCEPT WKS-HORA-SISTEMA  FROM TIME                                   
004920     IF WKS-AA-CORTA < 50                                                 
004930        MOVE 20 TO WKS-SIGLO                                              
004940     ELSE                                                                 
004950        MOVE 19 TO WKS-SIGLO                                              
004960     END-IF                                                               
004970     COMPUTE WKS-ANIO-COMPLETO = (WKS-SIGLO * 100) + WKS-AA-CORTA         
004980     MOVE WKS-ANIO-COMPLETO TO WKS-ANIO-EDITADO                           
004990     STRING WKS-ANIO-EDITADO  '-'                                         
005000* ARMA LA FECHA EDITADA EN FORMATO AAAA-MM-DD PARA EL                     
005010* ENCABEZADO DEL RESUMEN DE LOTE.                                         
005020            WKS-MM-SISTEMA    '-'                                         
005030            WKS-DD-SISTEMA                                                
005040            DELIMITED BY SIZE INTO WKS-FECHA-EDITADA                      
005050     STRING WKS-ANIO-EDITADO WKS-MM-SISTEMA WKS-DD-SISTEMA                
005060* ARMA EL STAMP DE CORRIDA (AAAAMMDDHHMMSSCC) QUE SE USA                  
005070* COMO REFERENCIA DE SOPORTE DE LOS BLOQUEOS.                             
005080            WKS-HORA-SISTEMA                                              
005090            DELIMITED BY SIZE INTO WKS-STAMP-CORRIDA.                     
005100 OBTIENE-FECHA-CORRIDA-E. EXIT.                                           
005110* LA VENTANA DE SIGLO ES FIJA (00-49 = 20XX, 50-99 = 19XX).               
005120* ESTE PROGRAMA NO VA A SEGUIR CORRIENDO EN 1950, ASI QUE LA              
005130* VENTANA NO SE HA TENIDO QUE REVISAR DESDE LA CERTIFICACION              
005140* DE 1999 (SOL-0370).                                                     
005150*                                                                         
005160*   VALIDA Y APLICA LA TARJETA OPCIONAL DE UMBRALES ALLOW/BLOCK           
005170* 08/11/1991  JELM  SOL-0140  ALTA DE ESTA SECCION                        
005180 VALIDA-ACTUALIZA-UMBRALES SECTION.                                       
005190* LA TARJETA SOLO SE ACEPTA SI AMBOS UMBRALES SON <= 1 Y                  
005200* EL DE ALLOW ES MENOR QUE EL DE BLOCK; DE LO CONTRARIO SE                
005210* IGNORA POR COMPLETO Y QUEDAN LOS VALORES POR DEFECTO DE                 
005220* WKS-UMBRALES. NO SE DETIENE EL JOB POR UNA TARJETA MALA,                
005230* SOLO SE AVISA POR DISPLAY.                                              
005240     IF WKS-PARM-IMAGEN NOT = SPACES                                      
005250        IF PARM-ALLOW-THRESH NOT > 1                                      
005260           AND PARM-BLOCK-THRESH NOT > 1                                  
005270           AND PARM-ALLOW-THRESH < PARM-BLOCK-THRESH                      
005280           MOVE PARM-ALLOW-THRESH TO WKS-ALLOW-THRESH                     
005290           MOVE PARM-BLOCK-THRESH TO WKS-BLOCK-THRESH                     
005300           DISPLAY 'UPFR1B01 - UMBRALES ACTUALIZADOS POR TARJETA'         
005310        ELSE                                                              
005320           DISPLAY 'UPFR1B01 - TARJETA DE UMBRALES INVALIDA, SE'          
005330           DISPLAY '           CONSERVAN LOS UMBRALES VIGENTES'           
005340        END-IF                                                            
005350     END-IF.                                                              
005360 VALIDA-ACTUALIZA-UMBRALES-E. EXIT.                                       
005370*                                                                         
005380******************************************************************        
005390*                L E C T U R A   D E L   L O T E                 *        
005400******************************************************************        
005410 LEE-TRANSACCION SECTION.                                                 
005420* LECTURA CLASICA DE PRIMING/RELEASE: LA PRIMERA LLAMADA                  
005430* SUCEDE EN APERTURA-ARCHIVOS Y LAS SIGUIENTES AL FINAL DE                
005440* CADA PROCESA-UNA-TRANSACCION, HASTA QUE AT END PRENDE                   
005450* FIN-TRANSACCIONES Y EL PERFORM UNTIL DE 000-MAIN TERMINA.               
005460     READ UPTRANI                                                         
005470       AT END                                                             
005480          MOVE 1 TO WKS-FIN-TRANSACCIONES                                 
005490     END-READ.                                                            
005500 LEE-TRANSACCION-E. EXIT.                                                 
005510*                                                                         
005520*   PROCESA UNA TRANSACCION LEIDA - VALIDA, DERIVA, PUNTUA,               
005530*   CLASIFICA, APLICA REGLAS DE NEGOCIO Y ESCRIBE LA DECISION             
005540 PROCESA-UNA-TRANSACCION SECTION.                                         
005550* ORDEN OBLIGATORIO PARA CADA TRANSACCION: VALIDAR,                       
005560* DERIVAR INDICADORES, CALCULAR PUNTAJE, CLASIFICAR ACCION                
005570* BASE, APLICAR LAS 5 REGLAS DE NEGOCIO, CALCULAR                         
005580* CONFIANZA, CONSTRUIR LA RESPUESTA Y ESCRIBIR LA DECISION.               
005590* SI LA VALIDACION FALLA SE SALTA DIRECTO A UNA DECISION                  
005600* DE ERROR SIN CALCULAR NADA MAS, PARA NO PUNTUAR UNA                     
005610* TRANSACCION INCOMPLETA.                                                 
005620     ADD 1 TO WKS-REC-SEQ                                                 
005630* CONSECUTIVO DE LECTURA, USADO SOLO PARA EL ID SINTETICO                 
005640* BATCH_NNNN CUANDO HACE FALTA (VER ASIGNA-ID-TRANSACCION).               
005650     INITIALIZE DEC-REGISTRO-DECISION                                     
005660* SE REINICIALIZA TODO EL REGISTRO DE SALIDA ANTES DE CADA                
005670* TRANSACCION PARA QUE NO QUEDEN RESIDUOS DEL REGISTRO                    
005680* ANTERIOR EN NINGUN CAMPO.                                               
005690     MOVE 0 TO WKS-RAZON-CAPTURADA                                        
005700     PERFORM ASIGNA-ID-TRANSACCION                                        
005710     MOVE TRX-TXN-ID TO DEC-TXN-ID                                        
005720     PERFORM VALIDA-TRANSACCION                                           
005730     IF TRANSACCION-INVALIDA                                              
005740        MOVE ZEROES  TO DEC-FRAUD-SCORE                                   
005750* TRANSACCION INVALIDA: NO SE CALCULA PUNTAJE, SE DEJA EN                 
005760* CERO Y SE REPORTA ACCION/STATUS DE ERROR DIRECTAMENTE.                  
005770        MOVE ZEROES  TO DEC-CONFIDENCE                                    
005780        MOVE SPACES  TO DEC-RISK-LEVEL                                    
005790* SIN NIVEL DE RIESGO PARA UNA TRANSACCION QUE NI SIQUIERA                
005800* PASO VALIDACION BASICA.                                                 
005810        MOVE 'ERROR' TO DEC-ACTION                                        
005820* ACCION Y STATUS EN ERROR VAN JUNTOS SIEMPRE QUE LA                      
005830* TRANSACCION NO PASO VALIDACION.                                         
005840        MOVE 'ERROR' TO DEC-STATUS                                        
005850* SOLO SE LLEGA AQUI SI WKS-ACCION NO ES NINGUNO DE LOS                   
005860* TRES VALORES ESPERADOS, LO CUAL EN LA PRACTICA NO                       
005870* DEBERIA OCURRIR SI CLASIFICA-ACCION-BASE CORRIO BIEN.                   
005880        PERFORM ESCRIBE-DECISION                                          
005890* SE ESCRIBE LA DECISION TANTO EN EL CAMINO DE ERROR COMO                 
005900* EN EL CAMINO NORMAL; ES LA UNICA SECCION QUE ESCRIBE A                  
005910* UPDECOU EN TODO EL PROGRAMA.                                            
005920        ADD 1 TO WKS-TOTAL-REQUESTS                                       
005930        ADD 1 TO WKS-FAILED                                               
005940     ELSE                                                                 
005950        PERFORM DERIVA-INDICADORES-RIESGO                                 
005960        PERFORM CALCULA-SCORE-FRAUDE                                      
005970        PERFORM CLASIFICA-ACCION-BASE                                     
005980        PERFORM APLICA-REGLAS-NEGOCIO                                     
005990        PERFORM CALCULA-CONFIANZA                                         
006000        PERFORM CONSTRUYE-RESPUESTA                                       
006010        PERFORM ESCRIBE-DECISION                                          
006020* SE ESCRIBE LA DECISION TANTO EN EL CAMINO DE ERROR COMO                 
006030* EN EL CAMINO NORMAL; ES LA UNICA SECCION QUE ESCRIBE A                  
006040* UPDECOU EN TODO EL PROGRAMA.                                            
006050        PERFORM ACTUALIZA-ESTADISTICAS                                    
006060     END-IF                                                               
006070     PERFORM LEE-TRANSACCION.                                             
006080 PROCESA-UNA-TRANSACCION-E. EXIT.                                         
006090*                                                                         
006100*   ASIGNA UN IDENTIFICADOR BATCH_NNNN CUANDO EL TXN-ID VIENE             
006110*   EN BLANCO EN LA TRANSACCION DE ENTRADA                                
006120 ASIGNA-ID-TRANSACCION SECTION.                                           
006130* EL FORMATO BATCH_NNNN USA EL CONSECUTIVO DE LECTURA                     
006140* (WKS-REC-SEQ), NO UN NUMERO ALEATORIO, PARA QUE DOS                     
006150* CORRIDAS DEL MISMO ARCHIVO DE ENTRADA GENEREN SIEMPRE EL                
006160* MISMO ID SINTETICO Y LAS PRUEBAS SEAN REPETIBLES.                       
006170     IF TRX-TXN-ID = SPACES                                               
006180        MOVE WKS-REC-SEQ TO WKS-SEQ-EDITADA                               
006190        MOVE SPACES      TO TRX-TXN-ID                                    
006200        STRING 'BATCH_' WKS-SEQ-EDITADA DELIMITED BY SIZE                 
006210* WKS-SEQ-EDITADA TRAE CEROS A LA IZQUIERDA (PIC 9(04)) ASI               
006220* QUE EL RESULTADO SIEMPRE TIENE 4 DIGITOS, POR EJEMPLO                   
006230* BATCH_0007.                                                             
006240               INTO TRX-TXN-ID                                            
006250     END-IF.                                                              
006260 ASIGNA-ID-TRANSACCION-E. EXIT.                                           
006270*                                                                         
006280******************************************************************        
006290*           V A L I D A C I O N   D E   E N T R A D A            *        
006300******************************************************************        
006310*   RECHAZA LA TRANSACCION EN EL PRIMER CAMPO QUE FALLE, EN EL            
006320*   ORDEN: ORDENANTE, BENEFICIARIO, DISPOSITIVO, MONTO, HORA              
006330 VALIDA-TRANSACCION SECTION.                                              
006340* SE VALIDA EN CASCADA (IF...ELSE IF...) Y SE DETIENE EN EL               
006350* PRIMER CAMPO QUE FALLE; DEC-REASON SOLO GUARDA LA RAZON                 
006360* DEL PRIMER ERROR ENCONTRADO. EL ORDEN DE VALIDACION                     
006370* (ORDENANTE, BENEFICIARIO, DISPOSITIVO, MONTO, HORA) ES EL               
006380* MISMO QUE USA EL EQUIPO DE CONMUTADOR PARA ARMAR SU                     
006390* PROPIO REPORTE DE RECHAZOS, PARA QUE AMBOS LADOS CUADREN                
006400* AL COMPARAR TOTALES.                                                    
006410     MOVE 1 TO WKS-VALIDACION-OK                                          
006420     MOVE SPACES TO DEC-REASON                                            
006430     IF TRX-SENDER-ID = SPACES                                            
006440* CAMPO 1 DE 5 EN LA CASCADA DE VALIDACION.                               
006450        MOVE 0 TO WKS-VALIDACION-OK                                       
006460        MOVE 'SENDER ID IS REQUIRED' TO DEC-REASON                        
006470     ELSE                                                                 
006480     IF TRX-RECEIVER-ID = SPACES                                          
006490* CAMPO 2 DE 5.                                                           
006500        MOVE 0 TO WKS-VALIDACION-OK                                       
006510        MOVE 'RECEIVER ID IS REQUIRED' TO DEC-REASON                      
006520     ELSE                                                                 
006530     IF TRX-DEVICE-ID = SPACES                                            
006540* CAMPO 3 DE 5.                                                           
006550        MOVE 0 TO WKS-VALIDACION-OK                                       
006560        MOVE 'DEVICE ID IS REQUIRED' TO DEC-REASON                        
006570     ELSE                                                                 
006580     IF TRX-AMOUNT NOT > 0                                                
006590* CAMPO 4 DE 5. EL MONTO DEBE SER ESTRICTAMENTE POSITIVO,                 
006600* CERO NO ES UN MONTO VALIDO DE TRANSACCION.                              
006610        MOVE 0 TO WKS-VALIDACION-OK                                       
006620        MOVE 'AMOUNT MUST BE GREATER THAN ZERO' TO DEC-REASON             
006630     ELSE                                                                 
006640     IF TRX-TXN-HOUR > 23                                                 
006650* CAMPO 5 DE 5. LA HORA VIENE EN FORMATO 0-23.                            
006660        MOVE 0 TO WKS-VALIDACION-OK                                       
006670        MOVE 'TXN HOUR OUT OF RANGE' TO DEC-REASON                        
006680     END-IF END-IF END-IF END-IF END-IF.                                  
006690 VALIDA-TRANSACCION-E. EXIT.                                              
006700*                                                                         
006710******************************************************************        
006720*       I N G E N I E R I A   D E   I N D I C A D O R E S        *        
006730******************************************************************        
006740* 09/08/2026  EEDR  TCK-55032  SE CORRIGE UMBRAL DE FRECUENCIA            
006750 DERIVA-INDICADORES-RIESGO SECTION.                                       
006760* SE EVALUAN LAS ONCE CONDICIONES DE RIESGO EN ESTE ORDEN.                
006770* CADA UNA ES INDEPENDIENTE DE LAS DEMAS (NO HAY ELSE                     
006780* ENCADENADOS COMO EN VALIDA-TRANSACCION); UNA TRANSACCION                
006790* PUEDE PRENDER VARIAS BANDERAS A LA VEZ.                                 
006800*   RSK-HIGH-AMOUNT-FLAG    : MONTO > 3X EL PROMEDIO SEMANAL              
006810*   RSK-MICRO-AMOUNT-FLAG   : MONTO MENOR A Q100.00                       
006820*   RSK-NEW-RECEIVER-FLAG   : BENEFICIARIO CON MENOS DE 30                
006830*                             DIAS DE ANTIGUEDAD                          
006840*   RSK-HIGH-RISK-RCVR-FLAG : BENEFICIARIO CON MAS DE 2                   
006850*                             REPORTES DE FRAUDE PREVIOS                  
006860*   RSK-LOCATION-RISK-FLAG  : DISTANCIA GEOGRAFICA > 50 KM                
006870*   RSK-QUICK-TXN-FLAG      : PAGO ABIERTO/CERRADO EN MENOS               
006880*                             DE 10 SEGUNDOS                              
006890*   RSK-SLOW-OTP-FLAG       : CLAVE DE UN SOLO USO CON MAS                
006900*                             DE 30 SEGUNDOS DE DEMORA                    
006910*   RSK-HIGH-FREQUENCY-FLAG : MAS DE 5 TRANSACCIONES EN 24                
006920*                             HORAS (VER TCK-55032)                       
006930*   RSK-NIGHT-TXN-FLAG      : HORA DE TRANSACCION ENTRE LAS               
006940*                             23:00 Y LAS 05:59                           
006950*   RSK-WEEKEND-FLAG        : DIA DE LA SEMANA VIERNES O                  
006960*                             SABADO (5 O 6)                              
006970*   RSK-NEW-DEVICE-FLAG     : DISPOSITIVO DISTINTO AL                     
006980*                             DISPOSITIVO PREFERIDO DEL                   
006990*                             ORDENANTE                                   
007000     IF TRX-AMOUNT > TRX-AVG-AMT-WK * 3                                   
007010* INDICADOR 1 DE 11: MONTO ALTO CONTRA EL PROMEDIO                        
007020* SEMANAL DEL ORDENANTE.                                                  
007030        MOVE 1 TO RSK-HIGH-AMOUNT-FLAG                                    
007040     ELSE                                                                 
007050        MOVE 0 TO RSK-HIGH-AMOUNT-FLAG                                    
007060     END-IF                                                               
007070     IF TRX-AMOUNT < 100                                                  
007080* INDICADOR 2 DE 11: MICROTRANSACCION.                                    
007090        MOVE 1 TO RSK-MICRO-AMOUNT-FLAG                                   
007100     ELSE                                                                 
007110        MOVE 0 TO RSK-MICRO-AMOUNT-FLAG                                   
007120     END-IF                                                               
007130     IF TRX-RCVR-AGE-DAYS < 30                                            
007140* INDICADOR 3 DE 11: BENEFICIARIO NUEVO.                                  
007150        MOVE 1 TO RSK-NEW-RECEIVER-FLAG                                   
007160     ELSE                                                                 
007170        MOVE 0 TO RSK-NEW-RECEIVER-FLAG                                   
007180     END-IF                                                               
007190     IF TRX-RCVR-FRAUD-RPT > 2                                            
007200* INDICADOR 4 DE 11: BENEFICIARIO CON HISTORIAL DE FRAUDE.                
007210        MOVE 1 TO RSK-HIGH-RISK-RCVR-FLAG                                 
007220     ELSE                                                                 
007230        MOVE 0 TO RSK-HIGH-RISK-RCVR-FLAG                                 
007240     END-IF                                                               
007250     IF TRX-GEO-DIST > 50                                                 
007260* INDICADOR 5 DE 11: RIESGO DE UBICACION.                                 
007270        MOVE 1 TO RSK-LOCATION-RISK-FLAG                                  
007280     ELSE                                                                 
007290        MOVE 0 TO RSK-LOCATION-RISK-FLAG                                  
007300     END-IF                                                               
007310     IF TRX-OPEN-PAY-SECS < 10                                            
007320* INDICADOR 6 DE 11: TRANSACCION DEMASIADO RAPIDA.                        
007330        MOVE 1 TO RSK-QUICK-TXN-FLAG                                      
007340     ELSE                                                                 
007350        MOVE 0 TO RSK-QUICK-TXN-FLAG                                      
007360     END-IF                                                               
007370     IF TRX-OTP-DELAY-SECS > 30                                           
007380* INDICADOR 7 DE 11: CLAVE DE UN SOLO USO LENTA.                          
007390        MOVE 1 TO RSK-SLOW-OTP-FLAG                                       
007400     ELSE                                                                 
007410        MOVE 0 TO RSK-SLOW-OTP-FLAG                                       
007420     END-IF                                                               
007430     IF TRX-FREQ-24H > 5                                                  
007440* INDICADOR 8 DE 11: FRECUENCIA ALTA EN 24 HORAS (>5,                     
007450* CORREGIDO EN TCK-55032; NO CONFUNDIR CON EL UMBRAL >10                  
007460* DE REGLA-INDICADORES-MULTIPLES MAS ADELANTE).                           
007470        MOVE 1 TO RSK-HIGH-FREQUENCY-FLAG                                 
007480     ELSE                                                                 
007490        MOVE 0 TO RSK-HIGH-FREQUENCY-FLAG                                 
007500     END-IF                                                               
007510     IF TRX-TXN-HOUR >= 23 OR TRX-TXN-HOUR <= 5                           
007520* INDICADOR 9 DE 11: HORARIO NOCTURNO.                                    
007530        MOVE 1 TO RSK-NIGHT-TXN-FLAG                                      
007540     ELSE                                                                 
007550        MOVE 0 TO RSK-NIGHT-TXN-FLAG                                      
007560     END-IF                                                               
007570     IF TRX-DOW = 5 OR TRX-DOW = 6                                        
007580* INDICADOR 10 DE 11: FIN DE SEMANA.                                      
007590        MOVE 1 TO RSK-WEEKEND-FLAG                                        
007600     ELSE                                                                 
007610        MOVE 0 TO RSK-WEEKEND-FLAG                                        
007620     END-IF                                                               
007630     IF TRX-DEVICE-ID NOT = TRX-PREF-DEVICE                               
007640* INDICADOR 11 DE 11: DISPOSITIVO DISTINTO AL PREFERIDO.                  
007650        MOVE 1 TO RSK-NEW-DEVICE-FLAG                                     
007660     ELSE                                                                 
007670        MOVE 0 TO RSK-NEW-DEVICE-FLAG                                     
007680     END-IF.                                                              
007690 DERIVA-INDICADORES-RIESGO-E. EXIT.                                       
007700*                                                                         
007710******************************************************************        
007720*             C A L C U L O   D E L   P U N T A J E              *        
007730******************************************************************        
007740* 30/05/1989  RCM  SOL-0041  ALTA DE ESTA SECCION - LOS PESOS             
007750*                            DEBEN SUMAR 1.00 (MAS 0.08 DE HORA           
007760*                            INUSUAL) - VER MANUAL DE NEGOCIO             
007770 CALCULA-SCORE-FRAUDE SECTION.                                            
007780* LA SUMA DE LOS PESOS DE LAS ONCE BANDERAS MAS EL PESO                   
007790* DE LA BANDERA DE HORA INUSUAL DA 1.08, POR ESO SE                       
007800* TRUNCA A 1.0000 CUANDO EL RESULTADO SOBREPASA ESE VALOR;                
007810* DE OTRA FORMA EL PUNTAJE PODRIA SALIR FUERA DEL RANGO                   
007820* 0.0000-1.0000 QUE ESPERA EL RESTO DEL PROGRAMA (Y EL                    
007830* REPORTE DE AUDITORIA POSTERIOR).                                        
007840     COMPUTE WKS-SCORE-CALC =                                             
007850             (RSK-HIGH-AMOUNT-FLAG    * 0.14) +                           
007860             (RSK-MICRO-AMOUNT-FLAG   * 0.06) +                           
007870             (RSK-NEW-RECEIVER-FLAG   * 0.10) +                           
007880             (RSK-HIGH-RISK-RCVR-FLAG * 0.16) +                           
007890             (RSK-LOCATION-RISK-FLAG  * 0.10) +                           
007900             (RSK-QUICK-TXN-FLAG      * 0.07) +                           
007910             (RSK-SLOW-OTP-FLAG       * 0.07) +                           
007920             (RSK-HIGH-FREQUENCY-FLAG * 0.10) +                           
007930             (RSK-NIGHT-TXN-FLAG      * 0.08) +                           
007940             (RSK-WEEKEND-FLAG        * 0.02) +                           
007950             (RSK-NEW-DEVICE-FLAG     * 0.10) +                           
007960             (TRX-UNUSUAL-HR-FLG      * 0.08)                             
007970     IF WKS-SCORE-CALC > 1                                                
007980        MOVE 1 TO DEC-FRAUD-SCORE                                         
007990     ELSE                                                                 
008000        MOVE WKS-SCORE-CALC TO DEC-FRAUD-SCORE                            
008010     END-IF.                                                              
008020 CALCULA-SCORE-FRAUDE-E. EXIT.                                            
008030*                                                                         
008040******************************************************************        
008050*      C L A S I F I C A C I O N   D E   L A   A C C I O N       *        
008060******************************************************************        
008070 CLASIFICA-ACCION-BASE SECTION.                                           
008080* DOS EVALUATE INDEPENDIENTES: EL PRIMERO DECIDE LA ACCION                
008090* OPERATIVA (ALLOW/VERIFY/BLOCK) CONTRA LOS UMBRALES DE                   
008100* WKS-UMBRALES (QUE PUEDEN VENIR DE LA TARJETA SYSIN); EL                 
008110* SEGUNDO DECIDE EL NIVEL DE RIESGO INFORMATIVO (LOW/                     
008120* MEDIUM/HIGH) CONTRA VALORES FIJOS DE NEGOCIO QUE NO SE                  
008130* PUEDEN CAMBIAR POR TARJETA. NO CONFUNDIR AMBOS EVALUATE.                
008140     EVALUATE TRUE                                                        
008150         WHEN DEC-FRAUD-SCORE < WKS-ALLOW-THRESH                          
008160              MOVE 'ALLOW'  TO WKS-ACCION                                 
008170         WHEN DEC-FRAUD-SCORE < WKS-BLOCK-THRESH                          
008180              MOVE 'VERIFY' TO WKS-ACCION                                 
008190         WHEN OTHER                                                       
008200              MOVE 'BLOCK'  TO WKS-ACCION                                 
008210     END-EVALUATE                                                         
008220     EVALUATE TRUE                                                        
008230         WHEN DEC-FRAUD-SCORE < 0.4                                       
008240              MOVE 'LOW'    TO DEC-RISK-LEVEL                             
008250         WHEN DEC-FRAUD-SCORE < 0.7                                       
008260              MOVE 'MEDIUM' TO DEC-RISK-LEVEL                             
008270         WHEN OTHER                                                       
008280              MOVE 'HIGH'   TO DEC-RISK-LEVEL                             
008290     END-EVALUATE.                                                        
008300 CLASIFICA-ACCION-BASE-E. EXIT.                                           
008310*                                                                         
008320******************************************************************        
008330*               R E G L A S   D E   N E G O C I O                *        
008340******************************************************************        
008350* 14/09/1990  RCM  SOL-0088  ALTA DE LAS 5 REGLAS, EN EL ORDEN            
008360*                            EN QUE DEBEN EVALUARSE. LA RAZON             
008370*                            REGISTRADA ES LA DE LA PRIMERA REGLA         
008380*                            QUE MODIFICA LA ACCION BASE.                 
008390 APLICA-REGLAS-NEGOCIO SECTION.                                           
008400* LAS CINCO REGLAS SE EVALUAN SIEMPRE EN ESTE ORDEN, AUN                  
008410* SI VARIAS APLICAN A LA MISMA TRANSACCION, PORQUE EL                     
008420* MANUAL DE NEGOCIO DEFINE LA REGLA 1 COMO LA DE MAYOR                    
008430* PRIORIDAD PARA EFECTOS DE LA RAZON REPORTADA. WKS-RAZON-                
008440* CAPTURADA GARANTIZA QUE SOLO LA PRIMERA REGLA QUE                       
008450* MODIFICA LA ACCION DEJA SU TEXTO EN DEC-REASON.                         
008460     MOVE 'BASE ACTION' TO DEC-REASON                                     
008470     PERFORM REGLA-MONTO-ALTO                                             
008480     PERFORM REGLA-RECEPTOR-NUEVO                                         
008490     PERFORM REGLA-INDICADORES-MULTIPLES                                  
008500     PERFORM REGLA-PROTECCION-VIP                                         
008510     PERFORM REGLA-MICROTXN-NOCTURNA.                                     
008520 APLICA-REGLAS-NEGOCIO-E. EXIT.                                           
008530*                                                                         
008540*   REGLA 1 - MONTO MAYOR A 5 VECES EL PROMEDIO SEMANAL                   
008550 REGLA-MONTO-ALTO SECTION.                                                
008560* SOLO ESCALA DE ALLOW A VERIFY, NUNCA DE VERIFY A BLOCK;                 
008570* SI LA TRANSACCION YA VENIA EN VERIFY O BLOCK POR EL                     
008580* PUNTAJE, ESTA REGLA NO HACE NADA MAS.                                   
008590     IF TRX-AMOUNT > TRX-AVG-AMT-WK * 5                                   
008600        AND WKS-ACCION = 'ALLOW'                                          
008610        MOVE 'VERIFY' TO WKS-ACCION                                       
008620        IF NOT RAZON-YA-CAPTURADA                                         
008630           MOVE 'HIGH AMOUNT >5X AVERAGE' TO DEC-REASON                   
008640           MOVE 1 TO WKS-RAZON-CAPTURADA                                  
008650        END-IF                                                            
008660     END-IF.                                                              
008670 REGLA-MONTO-ALTO-E. EXIT.                                                
008680*                                                                         
008690*   REGLA 2 - BENEFICIARIO NUEVO (MENOS DE 7 DIAS) CON MONTO ALTO         
008700 REGLA-RECEPTOR-NUEVO SECTION.                                            
008710* AQUI EL UMBRAL DE ANTIGUEDAD ES 7 DIAS, NO 30 COMO EN                   
008720* RSK-NEW-RECEIVER-FLAG; SON DOS REGLAS DISTINTAS DEL                     
008730* MANUAL DE NEGOCIO CON SUS PROPIOS NUMEROS Y NO DEBEN                    
008740* IGUALARSE POR CONVENIENCIA DE CODIGO.                                   
008750     IF TRX-RCVR-AGE-DAYS < 7                                             
008760        AND TRX-AMOUNT > 10000                                            
008770        AND WKS-ACCION = 'ALLOW'                                          
008780        MOVE 'VERIFY' TO WKS-ACCION                                       
008790        IF NOT RAZON-YA-CAPTURADA                                         
008800           MOVE 'NEW RECEIVER HIGH AMOUNT' TO DEC-REASON                  
008810           MOVE 1 TO WKS-RAZON-CAPTURADA                                  
008820        END-IF                                                            
008830     END-IF.                                                              
008840 REGLA-RECEPTOR-NUEVO-E. EXIT.                                            
008850*                                                                         
008860*   REGLA 3 - INDICADORES MULTIPLES DE RIESGO                             
008870* 03/08/1994  DAAS  SOL-0233  SE GUARDA LA ACCION ANTES DE ESTA           
008880*                             REGLA EN WKS-ACCION-ANTES PARA QUE          
008890*                             UNA ACCION QUE ESTA MISMA REGLA             
008900*                             ACABA DE SUBIR DE ALLOW A VERIFY NO         
008910*                             SE VUELVA A ESCALAR A BLOCK.                
008920 REGLA-INDICADORES-MULTIPLES SECTION.                                     
008930* ESTA REGLA TIENE SU PROPIO CONTEO DE INDICADORES                        
008940* (WKS-INDICADORES-RIESGO), DISTINTO DE LAS ONCE BANDERAS                 
008950* RSK- DE DERIVA-INDICADORES-RIESGO, Y USA SUS PROPIOS                    
008960* UMBRALES: 3 O MAS PARA VERIFY, 4 O MAS PARA BLOCK.                      
008970     MOVE WKS-ACCION TO WKS-ACCION-ANTES                                  
008980     MOVE 0 TO WKS-INDICADORES-RIESGO                                     
008990     IF TRX-UNUSUAL-HR-FLG = 1                                            
009000        ADD 1 TO WKS-INDICADORES-RIESGO                                   
009010     END-IF                                                               
009020     IF TRX-DEVICE-ID NOT = TRX-PREF-DEVICE                               
009030        ADD 1 TO WKS-INDICADORES-RIESGO                                   
009040     END-IF                                                               
009050     IF TRX-GEO-DIST > 100                                                
009060        ADD 1 TO WKS-INDICADORES-RIESGO                                   
009070     END-IF                                                               
009080     IF TRX-FREQ-24H > 10                                                 
009090        ADD 1 TO WKS-INDICADORES-RIESGO                                   
009100     END-IF                                                               
009110     IF TRX-RCVR-FRAUD-RPT > 3                                            
009120        ADD 1 TO WKS-INDICADORES-RIESGO                                   
009130     END-IF                                                               
009140     IF WKS-INDICADORES-RIESGO >= 3                                       
009150        AND WKS-ACCION-ANTES = 'ALLOW'                                    
009160        MOVE 'VERIFY' TO WKS-ACCION                                       
009170        IF NOT RAZON-YA-CAPTURADA                                         
009180           MOVE 'MULTIPLE RISK INDICATORS' TO DEC-REASON                  
009190           MOVE 1 TO WKS-RAZON-CAPTURADA                                  
009200        END-IF                                                            
009210     ELSE                                                                 
009220        IF WKS-INDICADORES-RIESGO >= 4                                    
009230           AND WKS-ACCION-ANTES = 'VERIFY'                                
009240           MOVE 'BLOCK' TO WKS-ACCION                                     
009250           IF NOT RAZON-YA-CAPTURADA                                      
009260              MOVE 'TOO MANY RISK INDICATORS' TO DEC-REASON               
009270              MOVE 1 TO WKS-RAZON-CAPTURADA                               
009280           END-IF                                                         
009290        END-IF                                                            
009300     END-IF.                                                              
009310 REGLA-INDICADORES-MULTIPLES-E. EXIT.                                     
009320*                                                                         
009330*   REGLA 4 - PROTECCION DE CLIENTES VIP                                  
009340* 17/01/1995  DAAS  SOL-0255  ALTA DE ESTA REGLA                          
009350 REGLA-PROTECCION-VIP SECTION.                                            
009360* UNICA REGLA QUE BAJA UNA ACCION (DE BLOCK A VERIFY) EN                  
009370* LUGAR DE SUBIRLA. EXISTE PARA QUE UN CLIENTE VIP NUNCA                  
009380* QUEDE BLOQUEADO SIN REVISION MANUAL PREVIA.                             
009390     IF TRX-USER-TYPE = 'VIP'                                             
009400        AND WKS-ACCION = 'BLOCK'                                          
009410        MOVE 'VERIFY' TO WKS-ACCION                                       
009420        IF NOT RAZON-YA-CAPTURADA                                         
009430           MOVE 'VIP DOWNGRADE TO VERIFY' TO DEC-REASON                   
009440           MOVE 1 TO WKS-RAZON-CAPTURADA                                  
009450        END-IF                                                            
009460     END-IF.                                                              
009470 REGLA-PROTECCION-VIP-E. EXIT.                                            
009480*                                                                         
009490*   REGLA 5 - MICROTRANSACCION EN HORARIO NOCTURNO                        
009500 REGLA-MICROTXN-NOCTURNA SECTION.                                         
009510* MICROTRANSACCION (MENOS DE Q50.00) EN HORARIO NOCTURNO                  
009520* (23:00-05:59) ES UN PATRON TIPICO DE PRUEBA DE TARJETA                  
009530* ROBADA CON MONTOS PEQUENOS ANTES DE UN CARGO GRANDE.                    
009540     IF TRX-AMOUNT < 50                                                   
009550        AND (TRX-TXN-HOUR <= 5 OR TRX-TXN-HOUR >= 23)                     
009560        AND WKS-ACCION = 'ALLOW'                                          
009570        MOVE 'VERIFY' TO WKS-ACCION                                       
009580        IF NOT RAZON-YA-CAPTURADA                                         
009590           MOVE 'MICRO TXN AT NIGHT' TO DEC-REASON                        
009600           MOVE 1 TO WKS-RAZON-CAPTURADA                                  
009610        END-IF                                                            
009620     END-IF.                                                              
009630 REGLA-MICROTXN-NOCTURNA-E. EXIT.                                         
009640*                                                                         
009650******************************************************************        
009660*            C A L C U L O   D E   C O N F I A N Z A             *        
009670******************************************************************        
009680* 22/02/1991  JELM  SOL-0113  ALTA DE ESTA SECCION. NO SE USA             
009690*                             FUNCTION ABS - SE OBTIENE EL VALOR          
009700*                             ABSOLUTO INVIRTIENDO EL SIGNO CUANDO        
009710*                             LA DIFERENCIA RESULTA NEGATIVA.             
009720 CALCULA-CONFIANZA SECTION.                                               
009730     COMPUTE WKS-DIF-ALLOW = DEC-FRAUD-SCORE - WKS-ALLOW-THRESH           
009740* DISTANCIA DEL PUNTAJE AL UMBRAL DE ALLOW.                               
009750     IF WKS-DIF-ALLOW < 0                                                 
009760        COMPUTE WKS-DIF-ALLOW = WKS-DIF-ALLOW * -1                        
009770     END-IF                                                               
009780     COMPUTE WKS-DIF-BLOCK = DEC-FRAUD-SCORE - WKS-BLOCK-THRESH           
009790* DISTANCIA DEL PUNTAJE AL UMBRAL DE BLOCK.                               
009800     IF WKS-DIF-BLOCK < 0                                                 
009810        COMPUTE WKS-DIF-BLOCK = WKS-DIF-BLOCK * -1                        
009820     END-IF                                                               
009830     IF WKS-DIF-ALLOW < WKS-DIF-BLOCK                                     
009840        MOVE WKS-DIF-ALLOW TO WKS-DIF-MENOR                               
009850     ELSE                                                                 
009860        MOVE WKS-DIF-BLOCK TO WKS-DIF-MENOR                               
009870     END-IF                                                               
009880     COMPUTE WKS-CONF-CALC = WKS-DIF-MENOR / 0.2                          
009890* SE TOMA LA MENOR DE LAS DOS DISTANCIAS Y SE ESCALA POR                  
009900* LA BANDA DE TOLERANCIA (0.2) PARA OBTENER UN VALOR ENTRE                
009910* 0 Y 1; SI SOBREPASA 1 SE TRUNCA ABAJO.                                  
009920     IF WKS-CONF-CALC > 1                                                 
009930        MOVE 1 TO WKS-CONF-CALC                                           
009940     END-IF                                                               
009950     COMPUTE DEC-CONFIDENCE ROUNDED = WKS-CONF-CALC.                      
009960* ROUNDED APLICA REDONDEO NORMAL (MITAD HACIA ARRIBA) DEL                 
009970* COMPILADOR, QUE ES EL MISMO CRITERIO QUE EXIGE EL MANUAL                
009980* DE NEGOCIO PARA LOS TRES DECIMALES DE CONFIANZA.                        
009990 CALCULA-CONFIANZA-E. EXIT.                                               
010000* LA CONFIANZA CRECE ENTRE MAS LEJOS ESTE EL PUNTAJE DEL                  
010010* UMBRAL MAS CERCANO (ALLOW O BLOCK); UN PUNTAJE JUSTO EN                 
010020* LA FRONTERA DE UN UMBRAL PRODUCE CONFIANZA CERCANA A                    
010030* CERO, Y UN PUNTAJE MUY LEJOS DE AMBOS UMBRALES PRODUCE                  
010040* CONFIANZA 1.000. SE DIVIDE ENTRE 0.2 PORQUE ESA ES LA                   
010050* BANDA DE TOLERANCIA QUE DEFINE EL MANUAL DE NEGOCIO.                    
010060*                                                                         
010070******************************************************************        
010080*       C O N S T R U C C I O N   D E   R E S P U E S T A        *        
010090******************************************************************        
010100* 11/06/1996  RCM  SOL-0299  LA REFERENCIA DE SOPORTE DE BLOQUEO          
010110*                            USA FECHA/HORA DE CORRIDA, NO UN             
010120*                            CONSECUTIVO (VER WKS-STAMP-CORRIDA).         
010130 CONSTRUYE-RESPUESTA SECTION.                                             
010140* SOLO LA ACCION BLOCK GENERA REFERENCIA DE SOPORTE Y                     
010150* DISPLAY DE BITACORA; ALLOW Y VERIFY NO NECESITAN                        
010160* SEGUIMIENTO DE OPERACIONES PORQUE NO REQUIEREN                          
010170* INTERVENCION MANUAL INMEDIATA.                                          
010180     EVALUATE WKS-ACCION                                                  
010190         WHEN 'ALLOW'                                                     
010200              MOVE 'SUCCESS' TO DEC-STATUS                                
010210* ALLOW -> SUCCESS. LA TRANSACCION SE APRUEBA SIN MAS                     
010220* TRAMITE.                                                                
010230              MOVE 'TRANSACTION APPROVED' TO WKS-MENSAJE-RESPUESTA        
010240         WHEN 'VERIFY'                                                    
010250              MOVE 'PENDING' TO DEC-STATUS                                
010260* VERIFY -> PENDING. QUEDA A LA ESPERA DE VERIFICACION                    
010270* ADICIONAL POR PARTE DEL ORDENANTE.                                      
010280              MOVE 'ADDITIONAL VERIFICATION REQUIRED'                     
010290* MENSAJE INTERNO; NO SE ESCRIBE A UPDECOU, SOLO SE USA SI                
010300* EN EL FUTURO SE AGREGA UN DISPLAY DE SEGUIMIENTO PARA                   
010310* VERIFY IGUAL AL QUE YA EXISTE PARA BLOCK.                               
010320                   TO WKS-MENSAJE-RESPUESTA                               
010330         WHEN 'BLOCK'                                                     
010340              MOVE 'BLOCKED' TO DEC-STATUS                                
010350* BLOCK -> BLOCKED. SE GENERA REFERENCIA DE SOPORTE Y SE                  
010360* DEJA CONSTANCIA EN BITACORA PARA SEGUIMIENTO DE                         
010370* OPERACIONES.                                                            
010380              MOVE 'TRANSACTION BLOCKED - SECURITY'                       
010390                   TO WKS-MENSAJE-RESPUESTA                               
010400              STRING 'REF-' WKS-STAMP-CORRIDA DELIMITED BY SIZE           
010410                     INTO WKS-REF-SOPORTE                                 
010420              DISPLAY 'UPFR1B01 - BLOQUEO ' DEC-TXN-ID                    
010430                      ' REF ' WKS-REF-SOPORTE                             
010440         WHEN OTHER                                                       
010450              MOVE 'ERROR' TO DEC-STATUS                                  
010460              MOVE 'UNABLE TO PROCESS TRANSACTION'                        
010470* CASO DEFENSIVO; EN LA PRACTICA WKS-ACCION SIEMPRE TRAE                  
010480* ALLOW, VERIFY O BLOCK PORQUE CLASIFICA-ACCION-BASE CUBRE                
010490* TODO EL RANGO DE DEC-FRAUD-SCORE CON EVALUATE TRUE.                     
010500                   TO WKS-MENSAJE-RESPUESTA                               
010510     END-EVALUATE                                                         
010520     MOVE WKS-ACCION TO DEC-ACTION.                                       
010530 CONSTRUYE-RESPUESTA-E. EXIT.                                             
010540*                                                                         
010550******************************************************************        
010560*           E S C R I T U R A   D E   D E C I S I O N            *        
010570******************************************************************        
010580 ESCRIBE-DECISION SECTION.                                                
010590* SE ESCRIBE UNA LINEA DE DECISION POR CADA TRANSACCION                   
010600* LEIDA, INCLUSO LAS QUE FALLARON VALIDACION (CON ACCION Y                
010610* STATUS EN ERROR), PARA QUE UPDECOU SIEMPRE TENGA EL                     
010620* MISMO NUMERO DE REGISTROS QUE UPTRANI Y CUADRE EL                       
010630* CONTROL DE LOTE.                                                        
010640     WRITE DEC-REGISTRO-DECISION                                          
010650     IF FS-UPDECOU NOT EQUAL 0                                            
010660        DISPLAY 'UPFR1B01 - ERROR AL ESCRIBIR UPDECOU, FS = '             
010670                FS-UPDECOU                                                
010680        PERFORM CIERRA-ARCHIVOS                                           
010690        MOVE 91 TO RETURN-CODE                                            
010700* MISMO RETURN-CODE 91 QUE SE USA PARA LOS ERRORES DE                     
010710* APERTURA, PARA QUE EL JCL TENGA UN SOLO CODIGO QUE                      
010720* VIGILAR EN CASO DE FALLA DE E/S DE ESTE PROGRAMA.                       
010730        STOP RUN                                                          
010740     END-IF.                                                              
010750 ESCRIBE-DECISION-E. EXIT.                                                
010760*                                                                         
010770******************************************************************        
010780*     A C U M U L A C I O N   D E   E S T A D I S T I C A S      *        
010790******************************************************************        
010800 ACTUALIZA-ESTADISTICAS SECTION.                                          
010810* SOLO SE LLAMA PARA TRANSACCIONES VALIDAS; LAS INVALIDAS                 
010820* YA INCREMENTARON WKS-TOTAL-REQUESTS Y WKS-FAILED EN                     
010830* PROCESA-UNA-TRANSACCION ANTES DE SALTAR ESTA SECCION.                   
010840     ADD 1 TO WKS-TOTAL-REQUESTS                                          
010850     ADD 1 TO WKS-SUCCESSFUL                                              
010860     EVALUATE WKS-ACCION                                                  
010870         WHEN 'ALLOW'  ADD 1 TO WKS-ALLOW-COUNT                           
010880         WHEN 'VERIFY' ADD 1 TO WKS-VERIFY-COUNT                          
010890         WHEN 'BLOCK'  ADD 1 TO WKS-BLOCK-COUNT                           
010900     END-EVALUATE.                                                        
010910 ACTUALIZA-ESTADISTICAS-E. EXIT.                                          
010920*                                                                         
010930******************************************************************        
010940*                 R E S U M E N   D E   L O T E                  *        
010950******************************************************************        
010960* 19/04/1993  RCM  SOL-0201  ALTA DE ESTA SECCION Y DEL ARCHIVO           
010970*                            UPSUMRY                                      
010980 ESCRIBE-RESUMEN SECTION.                                                 
010990* EL RESUMEN SE ESCRIBE UNA SOLA VEZ AL FINAL DEL LOTE, NO                
011000* POR TRANSACCION; POR ESO SE LLAMA DESDE 000-MAIN DESPUES                
011010* DEL PERFORM UNTIL Y NO DESDE PROCESA-UNA-TRANSACCION. EL                
011020* DEPARTAMENTO NO USA CONTROL BREAKS AQUI PORQUE EL                       
011030* RESUMEN ES DE LOTE COMPLETO, NO POR GRUPO DE                            
011040* TRANSACCIONES.                                                          
011050     MOVE WKS-FECHA-EDITADA TO RPT-ENC-FECHA                              
011060* EL ENCABEZADO DEL RESUMEN LLEVA LA FECHA DE CORRIDA, NO                 
011070* LA FECHA DE LA ULTIMA TRANSACCION LEIDA.                                
011080     WRITE RPT-LINEA-IMPRESION FROM RPT-ENCABEZADO                        
011090     WRITE RPT-LINEA-IMPRESION FROM RPT-GUION                             
011100     MOVE 'TOTAL TRANSACTIONS READ'    TO RPT-TOT-ETIQUETA                
011110* PRIMERA LINEA DEL RESUMEN: TOTAL DE TRANSACCIONES LEIDAS                
011120* DEL ARCHIVO UPTRANI, VALIDAS O NO.                                      
011130     MOVE WKS-TOTAL-REQUESTS           TO RPT-TOT-VALOR                   
011140     WRITE RPT-LINEA-IMPRESION FROM RPT-LINEA-TOTAL                       
011150     MOVE 'SUCCESSFUL DECISIONS'       TO RPT-TOT-ETIQUETA                
011160* TRANSACCIONES QUE PASARON VALIDACION Y RECIBIERON UNA                   
011170* DECISION COMPLETA DEL MOTOR DE FRAUDE.                                  
011180     MOVE WKS-SUCCESSFUL               TO RPT-TOT-VALOR                   
011190     WRITE RPT-LINEA-IMPRESION FROM RPT-LINEA-TOTAL                       
011200     MOVE 'FAILED (VALIDATION ERRORS)' TO RPT-TOT-ETIQUETA                
011210     MOVE WKS-FAILED                   TO RPT-TOT-VALOR                   
011220     WRITE RPT-LINEA-IMPRESION FROM RPT-LINEA-TOTAL                       
011230     MOVE '  ALLOW'                    TO RPT-TOT-ETIQUETA                
011240* DESGLOSE DE LAS DECISIONES EXITOSAS POR ACCION FINAL.                   
011250     MOVE WKS-ALLOW-COUNT              TO RPT-TOT-VALOR                   
011260     WRITE RPT-LINEA-IMPRESION FROM RPT-LINEA-TOTAL                       
011270     MOVE '  VERIFY'                   TO RPT-TOT-ETIQUETA                
011280     MOVE WKS-VERIFY-COUNT             TO RPT-TOT-VALOR                   
011290     WRITE RPT-LINEA-IMPRESION FROM RPT-LINEA-TOTAL                       
011300     MOVE '  BLOCK'                    TO RPT-TOT-ETIQUETA                
011310     MOVE WKS-BLOCK-COUNT              TO RPT-TOT-VALOR                   
011320     WRITE RPT-LINEA-IMPRESION FROM RPT-LINEA-TOTAL                       
011330     DISPLAY '****************************************'                   
011340* BORDE DE CONSOLA PARA QUE EL OPERADOR UBIQUE RAPIDO EL                  
011350* TOTAL FINAL EN EL SPOOL DE SALIDA.                                      
011360     MOVE WKS-TOTAL-REQUESTS  TO RPT-TOT-VALOR                            
011370* SE REUTILIZA RPT-TOT-VALOR (EDITADO) SOLO PARA EL                       
011380* DISPLAY DE CONSOLA, NO PARA EL REPORTE IMPRESO.                         
011390     DISPLAY 'UPFR1B01 - TOTAL TRANSACCIONES LEIDAS: '                    
011400              RPT-TOT-VALOR                                               
011410     DISPLAY '****************************************'.                  
011420 ESCRIBE-RESUMEN-E. EXIT.                                                 
011430*                                                                         
011440******************************************************************        
011450*              C I E R R E   D E   A R C H I V O S               *        
011460******************************************************************        
011470 CIERRA-ARCHIVOS SECTION.                                                 
011480* SE CIERRAN LOS TRES ARCHIVOS EN UN SOLO CLOSE. ESTA                     
011490* SECCION TAMBIEN SE INVOCA DESDE ESCRIBE-DECISION SI HAY                 
011500* UN ERROR DE ESCRITURA A MEDIO LOTE, PARA NO DEJAR                       
011510* ARCHIVOS ABIERTOS ANTES DEL STOP RUN DE EMERGENCIA.                     
011520     CLOSE UPTRANI                                                        
011530           UPDECOU                                                        
011540           UPSUMRY.                                                       
011550 CIERRA-ARCHIVOS-E. EXIT.                                                 
